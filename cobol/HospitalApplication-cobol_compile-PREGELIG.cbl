000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  PREGELIG.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 07/03/90.
000600       DATE-COMPILED. 07/03/90.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM IS STEP 2 OF THE PVLS BREASTFEEDING/
001300      *          PREGNANCY ELIGIBILITY RUN.
001400      *
001500      *          IT READS THE ELIGWORK FILE BFDTCALC PRODUCED (CARRYING
001600      *          BREASTFEEDING-DATE) TOGETHER WITH THE SAME NIGHT'S
001700      *          PATIENT-IN COHORT EXTRACT (CARRYING THE PRE-COMPUTED
001800      *          PREGNANCY-DATE), MATCHED RECORD-FOR-RECORD SINCE BOTH
001900      *          FILES CARRY THE SAME PATIENTS IN THE SAME ORDER - NO
002000      *          SORT OR KEYED LOOKUP IS NEEDED.
002100      *
002200      *          FOR EACH PATIENT IT DECIDES WHETHER SHE IS STILL A
002300      *          PVLS PREGNANCY CANDIDATE: A NON-ZERO PREGNANCY-DATE
002400      *          MAKES HER ONE, UNLESS A LATER BREASTFEEDING-DATE
002500      *          DISQUALIFIES HER.
002600      *
002700      *          ELIGIBILITY-OUT IS THE FINAL DELIVERABLE OF THE RUN -
002800      *          DOWNSTREAM REPORTING PICKS IT UP FROM THERE.
002900      ******************************************************************
003000               INPUT FILE               -   ELIGWORK  (FROM STEP 1)
003100               INPUT FILE               -   PATIENT-IN
003200               OUTPUT FILE PRODUCED     -   ELIGIBILITY-OUT
003300               DUMP FILE                -   SYSOUT
003400      ******************************************************************
003500      *CHANGE LOG.
003600      *    DATE       INIT  TICKET    DESCRIPTION
003700      *    --------   ----  --------  ------------------------------
003800      *    07/03/90   JS    N/A       ORIGINAL PROGRAM.
003900      *    09/18/91   JS    N/A       ADDED THE ELIGWORK/PATIENT-IN
004000      *                               PATIENT-ID CROSS-CHECK - A BAD
004100      *                               SORT UPSTREAM ONCE LEFT THE TWO
004200      *                               FILES OUT OF STEP AND WE
004300      *                               MISMATCHED PATIENTS SILENTLY.
004400      *    03/30/93   TGD   HD-0401   CLARIFIED THE "EITHER DATE ZERO"
004500      *                               GUARD - WAS COMPARING ZERO
004600      *                               PREGNANCY-DATE AGAINST A NON-ZERO
004700      *                               BREASTFEEDING-DATE AND FLAGGING A
004800      *                               FALSE DISQUALIFY.
004900      *    12/01/94   AK    HD-0512   CANDIDATE COUNT ADDED TO THE
005000      *                               END-OF-JOB SUMMARY FOR THE
005100      *                               CLINICAL REPORTING CYCLE.
005200      *    02/23/98   MM    Y2K-0007  Y2K REVIEW - DATE COMPARES ARE
005300      *                               CCYYMMDD NUMERIC COMPARES, NO
005400      *                               2-DIGIT YEAR ASSUMPTIONS FOUND.
005500      *                               SIGNED OFF.
005600      *    08/05/99   MM    Y2K-0091  RAN FULL COHORT ACROSS THE 2000
005700      *                               ROLLOVER IN PARALLEL TEST - FLAG
005800      *                               RESULTS MATCHED THE OLD PROGRAM.
005900      *    06/14/02   AK    HD-0744   DEFAULT CANDIDACY WAS LEFT OVER
006000      *                               FROM ELIGWORK ON A COUPLE OF
006100      *                               RECORDS INSTEAD OF BEING RESET TO
006200      *                               'N' EACH PASS - FIXED IN
006300      *                               300-SET-CANDIDATE-FLAG.
006400      *    05/27/04   TGD   HD-0829   END-OF-JOB SUMMARY COUNTS ADDED
006500      *                               FOR OPERATIONS' NIGHTLY BATCH LOG.
006550      *    04/19/06   RP    HD-0902   MORE-RECS-SW, ZERO-VAL AND
006560      *                               ONE-VAL MOVED TO 77-LEVEL - THEY
006570      *                               ARE STANDALONE SWITCHES/CONSTANTS,
006580      *                               NOT RECORDS, SAME AS WS-DATE AND
006590      *                               THE MORE-xxxx-SW FIELDS IN THE
006595      *                               DAILY CHARGES PROGRAMS.
006600      ******************************************************************
006700
006800       ENVIRONMENT DIVISION.
006900       CONFIGURATION SECTION.
007000       SOURCE-COMPUTER. IBM-390.
007100       OBJECT-COMPUTER. IBM-390.
007200       SPECIAL-NAMES.
007300           C01 IS NEXT-PAGE.
007400
007500       INPUT-OUTPUT SECTION.
007600       FILE-CONTROL.
007700           SELECT SYSOUT
007800           ASSIGN TO UT-S-SYSOUT
007900             ORGANIZATION IS SEQUENTIAL.
008000
008100           SELECT ELIGWORK-FILE
008200           ASSIGN TO UT-S-ELIGWORK
008300             ORGANIZATION IS LINE SEQUENTIAL
008400             ACCESS MODE IS SEQUENTIAL
008500             FILE STATUS IS IFCODE.
008600
008700           SELECT PATIENT-IN-FILE
008800           ASSIGN TO UT-S-PATNT-IN
008900             ORGANIZATION IS LINE SEQUENTIAL
009000             ACCESS MODE IS SEQUENTIAL
009100             FILE STATUS IS PFCODE.
009200
009300           SELECT ELIGOUT-FILE
009400           ASSIGN TO UT-S-ELIGOUT
009500             ORGANIZATION IS LINE SEQUENTIAL
009600             ACCESS MODE IS SEQUENTIAL
009700             FILE STATUS IS OFCODE.
009800
009900       DATA DIVISION.
010000       FILE SECTION.
010100       FD  SYSOUT
010200           RECORDING MODE IS F
010300           LABEL RECORDS ARE STANDARD
010400           RECORD CONTAINS 130 CHARACTERS
010500           BLOCK CONTAINS 0 RECORDS
010600           DATA RECORD IS SYSOUT-REC.
010700       01  SYSOUT-REC  PIC X(130).
010800
010900      ****** HAND-OFF FILE FROM BFDTCALC (STEP 1) - BREASTFEEDING-DATE
011000      ****** ONLY, PREGNANCY-CANDIDATE-FLAG NOT YET SET
011100       FD  ELIGWORK-FILE
011200           RECORDING MODE IS F
011300           LABEL RECORDS ARE STANDARD
011400           RECORD CONTAINS 28 CHARACTERS
011500           BLOCK CONTAINS 0 RECORDS
011600           DATA RECORD IS ELIGWORK-REC.
011700       01  ELIGWORK-REC                PIC X(28).
011800
011900      ****** SAME COHORT EXTRACT BFDTCALC READ - RE-READ HERE ONLY FOR
012000      ****** THE PRE-COMPUTED PREGNANCY-DATE FIELD
012100       FD  PATIENT-IN-FILE
012200           RECORDING MODE IS F
012300           LABEL RECORDS ARE STANDARD
012400           RECORD CONTAINS 407 CHARACTERS
012500           BLOCK CONTAINS 0 RECORDS
012600           DATA RECORD IS PATIENT-IN-REC.
012700       01  PATIENT-IN-REC              PIC X(407).
012800
012900      ****** FINAL DELIVERABLE OF THE RUN - ONE RECORD PER PATIENT
013000       FD  ELIGOUT-FILE
013100           RECORDING MODE IS F
013200           LABEL RECORDS ARE STANDARD
013300           RECORD CONTAINS 28 CHARACTERS
013400           BLOCK CONTAINS 0 RECORDS
013500           DATA RECORD IS ELIGOUT-REC.
013600       01  ELIGOUT-REC                 PIC X(28).
013700
013800       WORKING-STORAGE SECTION.
013900       01  FILE-STATUS-CODES.
014000           05  IFCODE                  PIC X(02).
014100               88  CODE-READ               VALUE SPACES.
014200               88  NO-MORE-ELIGWORK        VALUE "10".
014300           05  PFCODE                  PIC X(02).
014400               88  PATNT-READ              VALUE SPACES.
014500               88  NO-MORE-PATNT           VALUE "10".
014600           05  OFCODE                  PIC X(02).
014700               88  CODE-WRITE              VALUE SPACES.
014750           05  FILLER                  PIC X(06).
014800
014900       COPY ELIGREC.
015000      ** ELIGIBILITY RESULT RECORD - BREASTFEEDING-DATE PLUS CANDIDACY
015100
015200       COPY PATCOHRT.
015300      ** FEMALE PATIENT COHORT DRIVING RECORD - USED HERE ONLY FOR
015400      ** PREGNANCY-DATE
015500
015600       01  WS-SYS-DATE                 PIC 9(06).
015700       01  WS-SYS-DATE-PARTS REDEFINES WS-SYS-DATE.
015800           05  WS-SYS-DATE-YY          PIC 9(02).
015900           05  WS-SYS-DATE-MM          PIC 9(02).
016000           05  WS-SYS-DATE-DD          PIC 9(02).
016100
016200       01  WS-BF-DATE                  PIC 9(08).
016300       01  WS-BF-DATE-PARTS REDEFINES WS-BF-DATE.
016400           05  WS-BF-CCYY              PIC 9(04).
016500           05  WS-BF-MM                PIC 9(02).
016600           05  WS-BF-DD                PIC 9(02).
016700
016800       01  WS-PREG-DATE                PIC 9(08).
016900       01  WS-PREG-DATE-PARTS REDEFINES WS-PREG-DATE.
017000           05  WS-PREG-CCYY            PIC 9(04).
017100           05  WS-PREG-MM              PIC 9(02).
017200           05  WS-PREG-DD              PIC 9(02).
017300
017400       77  MORE-RECS-SW                PIC X(01) VALUE SPACE.
017500           88  NO-MORE-RECS                VALUE "N".
017600           88  MORE-RECS                   VALUE " ".
017700
017800       01  COUNTERS-AND-ACCUMULATORS.
017900           05  RECORDS-READ             PIC S9(09) COMP.
018000           05  RECORDS-WRITTEN          PIC S9(09) COMP.
018100           05  CANDIDATES-FOUND         PIC S9(09) COMP.
018150           05  FILLER                   PIC X(06).
018200
018300       77  ZERO-VAL                     PIC 9(01) VALUE ZERO.
018400       77  ONE-VAL                      PIC 9(01) VALUE 1.
018500
018600       COPY ABENDREC.
018700
018800       PROCEDURE DIVISION.
018900           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019000           PERFORM 100-MAINLINE THRU 100-EXIT
019100                   UNTIL NO-MORE-RECS.
019200           PERFORM 900-CLEANUP THRU 900-EXIT.
019300           MOVE ZERO TO RETURN-CODE.
019400           GOBACK.
019500
019600       000-HOUSEKEEPING.
019700           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019800           DISPLAY "******** BEGIN JOB PREGELIG ********".
019900           ACCEPT WS-SYS-DATE FROM DATE.
020000           INITIALIZE COUNTERS-AND-ACCUMULATORS.
020100           OPEN INPUT ELIGWORK-FILE, PATIENT-IN-FILE.
020200           OPEN OUTPUT ELIGOUT-FILE, SYSOUT.
020300
020400           PERFORM 800-READ-ELIGWORK THRU 800-EXIT.
020500           PERFORM 820-READ-PATIENT-IN THRU 820-EXIT.
020600
020700           IF NO-MORE-ELIGWORK OR NO-MORE-PATNT
020800               MOVE "N" TO MORE-RECS-SW
020900               GO TO 000-EXIT.
021000
021100           ADD +1 TO RECORDS-READ.
021200       000-EXIT.
021300           EXIT.
021400
021500       100-MAINLINE.
021600           MOVE "100-MAINLINE" TO PARA-NAME.
021700
021800      *** BOTH FILES CARRY THE SAME COHORT, SAME ORDER - IF THE KEYS ON
021900      *** THE CURRENT PAIR OF RECORDS DON'T MATCH, THE TWO FILES ARE
022000      *** OUT OF STEP AND THE RUN CANNOT BE TRUSTED.
022100           IF PATIENT-ID IN ELIGIBILITY-RESULT-REC
022200                NOT = PATIENT-ID IN PATIENT-COHORT-REC
022300               MOVE "** ELIGWORK/PATIENT-IN OUT OF STEP" TO
022400                    ABEND-REASON
022500               MOVE PATIENT-ID IN ELIGIBILITY-RESULT-REC TO
022600                    EXPECTED-VAL
022700               MOVE PATIENT-ID IN PATIENT-COHORT-REC TO ACTUAL-VAL
022800               GO TO 1000-ABEND-RTN.
022900
023000           PERFORM 300-SET-CANDIDATE-FLAG THRU 300-EXIT.
023100           PERFORM 700-WRITE-ELIGOUT THRU 700-EXIT.
023200
023300           PERFORM 800-READ-ELIGWORK THRU 800-EXIT.
023400           PERFORM 820-READ-PATIENT-IN THRU 820-EXIT.
023500
023600           IF NO-MORE-ELIGWORK OR NO-MORE-PATNT
023700               MOVE "N" TO MORE-RECS-SW
023800               GO TO 100-EXIT.
023900
024000           ADD +1 TO RECORDS-READ.
024100       100-EXIT.
024200           EXIT.
024300
024400       300-SET-CANDIDATE-FLAG.
024500           MOVE "300-SET-CANDIDATE-FLAG" TO PARA-NAME.
024600      *** BR6 - DEFAULT CANDIDACY IS 'N' EVERY PASS.
024700           MOVE "N" TO PREGNANCY-CANDIDATE-FLAG.
024800           MOVE BREASTFEEDING-DATE TO WS-BF-DATE.
024900           MOVE PREGNANCY-DATE TO WS-PREG-DATE.
025000
025100      *** BR7 - A NON-ZERO PREGNANCY-DATE ALONE MAKES HER A CANDIDATE.
025200           IF WS-PREG-DATE NOT = ZERO
025300               MOVE "Y" TO PREGNANCY-CANDIDATE-FLAG.
025400
025500      *** BR8 - A LATER BREASTFEEDING-DATE OVERRIDES BR7 BACK TO 'N'.
025600      *** IF EITHER DATE IS ZERO THE OVERRIDE DOES NOT APPLY.
025700           IF WS-BF-DATE NOT = ZERO AND WS-PREG-DATE NOT = ZERO
025800               IF WS-BF-DATE > WS-PREG-DATE
025900                   MOVE "N" TO PREGNANCY-CANDIDATE-FLAG.
026000
026100           IF CANDIDATE-YES
026200               ADD +1 TO CANDIDATES-FOUND.
026300       300-EXIT.
026400           EXIT.
026500
026600       700-WRITE-ELIGOUT.
026700           MOVE "700-WRITE-ELIGOUT" TO PARA-NAME.
026800           WRITE ELIGOUT-REC FROM ELIGIBILITY-RESULT-REC.
026900           IF NOT CODE-WRITE
027000               MOVE "** PROBLEM WRITING ELIGIBILITY-OUT" TO
027100                    ABEND-REASON
027200               MOVE OFCODE TO EXPECTED-VAL
027300               MOVE PATIENT-ID IN ELIGIBILITY-RESULT-REC TO ACTUAL-VAL
027400               GO TO 1000-ABEND-RTN.
027500           ADD +1 TO RECORDS-WRITTEN.
027600       700-EXIT.
027700           EXIT.
027800
027900       800-READ-ELIGWORK.
028000           MOVE "800-READ-ELIGWORK" TO PARA-NAME.
028100           READ ELIGWORK-FILE INTO ELIGIBILITY-RESULT-REC
028200               AT END
028300               MOVE "10" TO IFCODE
028400           END-READ.
028500       800-EXIT.
028600           EXIT.
028700
028800       820-READ-PATIENT-IN.
028900           MOVE "820-READ-PATIENT-IN" TO PARA-NAME.
029000           READ PATIENT-IN-FILE INTO PATIENT-COHORT-REC
029100               AT END
029200               MOVE "10" TO PFCODE
029300           END-READ.
029400       820-EXIT.
029500           EXIT.
029600
029700       850-CLOSE-FILES.
029800           MOVE "850-CLOSE-FILES" TO PARA-NAME.
029900           CLOSE ELIGWORK-FILE, PATIENT-IN-FILE, ELIGOUT-FILE, SYSOUT.
030000       850-EXIT.
030100           EXIT.
030200
030300       900-CLEANUP.
030400           MOVE "900-CLEANUP" TO PARA-NAME.
030500           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
030600
030700           DISPLAY "** RECORDS READ **".
030800           DISPLAY RECORDS-READ.
030900           DISPLAY "** RECORDS WRITTEN **".
031000           DISPLAY RECORDS-WRITTEN.
031100           DISPLAY "** PREGNANCY CANDIDATES FOUND **".
031200           DISPLAY CANDIDATES-FOUND.
031300
031400           DISPLAY "******** NORMAL END OF JOB PREGELIG ********".
031500       900-EXIT.
031600           EXIT.
031700
031800       1000-ABEND-RTN.
031900           WRITE SYSOUT-REC FROM ABEND-REC.
032000           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
032100           DISPLAY "*** ABNORMAL END OF JOB- PREGELIG ***" UPON CONSOLE.
032200           DIVIDE ZERO-VAL INTO ONE-VAL.
