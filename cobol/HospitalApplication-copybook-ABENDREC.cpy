000100      ******************************************************************
000200      * ABENDREC  -  COMMON ABNORMAL-TERMINATION TRACE RECORD
000300      *
000400      *              WRITTEN TO SYSOUT BY ANY COBOL DEV CENTER BATCH
000500      *              STEP THAT HITS AN UNRECOVERABLE CONDITION.  KEPT
000600      *              AS ONE SHOP-WIDE COPYBOOK SO OPERATIONS CAN GREP
000700      *              A CONSISTENT LAYOUT OUT OF THE JOB LOG REGARDLESS
000800      *              OF WHICH STEP ABENDED.
000900      ******************************************************************
001000       01  ABEND-REC.
001100           05  PARA-NAME                   PIC X(30).
001200           05  ABEND-REASON                PIC X(40).
001300           05  EXPECTED-VAL                PIC X(10).
001400           05  ACTUAL-VAL                  PIC X(10).
001500           05  FILLER                      PIC X(40).
