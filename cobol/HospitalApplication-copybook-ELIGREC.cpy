000100      ******************************************************************
000200      * ELIGREC   -  PVLS BREASTFEEDING/PREGNANCY ELIGIBILITY RESULT
000300      *
000400      *              ONE RECORD PER FEMALE PATIENT, WRITTEN FIRST BY
000500      *              BFDTCALC (BREASTFEEDING-DATE ONLY) AND THEN
000600      *              RE-WRITTEN BY PREGELIG ONCE THE CANDIDATE FLAG IS
000700      *              KNOWN.  SAME LAYOUT SERVES BOTH THE ELIGWORK
000800      *              HAND-OFF FILE AND THE FINAL ELIGIBILITY-OUT FILE.
000900      ******************************************************************
001000       01  ELIGIBILITY-RESULT-REC.
001100           05  PATIENT-ID                  PIC 9(09).
001200           05  BREASTFEEDING-DATE          PIC 9(08).
001300           05  PREGNANCY-CANDIDATE-FLAG    PIC X(01).
001400               88  CANDIDATE-YES               VALUE "Y".
001500               88  CANDIDATE-NO                VALUE "N".
001600           05  FILLER                      PIC X(10).
