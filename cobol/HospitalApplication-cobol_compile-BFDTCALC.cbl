000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  BFDTCALC.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 06/12/90.
000600       DATE-COMPILED. 06/12/90.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM IS STEP 1 OF THE PVLS BREASTFEEDING/
001300      *          PREGNANCY ELIGIBILITY RUN.
001400      *
001500      *          IT READS THE NIGHTLY FEMALE-PATIENT COHORT EXTRACT
001600      *          FROM THE CASE REGISTRY (SEX FILTER ALREADY APPLIED BY
001700      *          THE EXTRACT) AND, FOR EACH PATIENT WHO HAS A VIRAL
001800      *          LOAD RESULT ON FILE, WORKS OUT THE MOST RECENT DATE ON
001900      *          WHICH SHE QUALIFIES AS "BREASTFEEDING" RELATIVE TO
002000      *          THAT VIRAL LOAD RESULT.
002100      *
002200      *          FOUR SOURCES ARE CHECKED - THE LACTATING OBSERVATION,
002300      *          THE "ART START REASON = BREASTFEEDING" OBSERVATION,
002400      *          THE DELIVERY-DATE HISTORY TABLE, AND THE PROGRAM
002500      *          WORKFLOW-STATE TABLE - AND THE LATEST ONE THAT FALLS
002600      *          IN THE 18-MONTH WINDOW ENDING AT THE VIRAL LOAD DATE
002700      *          WINS.
002800      *
002900      *          OUTPUT IS HANDED OFF TO PREGELIG (STEP 2) THROUGH THE
003000      *          ELIGWORK FILE FOR THE PREGNANCY-CANDIDATE DETERMINATION.
003100      ******************************************************************
003200               INPUT FILE               -   PATIENT-IN
003300               OUTPUT FILE PRODUCED     -   ELIGWORK  (HAND-OFF TO STEP 2)
003400               DUMP FILE                -   SYSOUT
003500      ******************************************************************
003600      *CHANGE LOG.
003700      *    DATE       INIT  TICKET    DESCRIPTION
003800      *    --------   ----  --------  ------------------------------
003900      *    06/12/90   JS    N/A       ORIGINAL PROGRAM.
004000      *    02/04/91   JS    N/A       ADDED CAND-2 (ART-START-REASON
004100      *                               OBSERVATION) - REGISTRY STARTED
004200      *                               CAPTURING IT LAST QUARTER.
004300      *    08/14/92   AK    HD-0312   DELIVERY-DATE TABLE SCAN WAS
004400      *                               EXITING ON FIRST IN-RANGE HIT -
004500      *                               MUST KEEP SCANNING AND OVERWRITE,
004600      *                               SAME AS THE CLINICAL-DEFINITIONS
004700      *                               GROUP SPECIFIED. TABLE ORDER
004800      *                               WINS, NOT DATE-MAX, AT THIS STAGE.
004900      *    04/22/93   TGD   HD-0379   IN-PROGRAM-DATE TABLE ADDED AS A
005000      *                               FOURTH CANDIDATE SOURCE.
005100      *    11/09/94   JS    HD-0501   18-MONTH WINDOW WAS A FLAT 548-DAY
005200      *                               SUBTRACT - REPLACED WITH CALL TO
005300      *                               MONTHBK FOR PROPER CALENDAR-MONTH
005400      *                               ROLLBACK (DAY-OF-MONTH CLAMPING).
005500      *    02/11/98   MM    Y2K-0007  Y2K REVIEW - ALL DATE FIELDS ARE
005600      *                               ALREADY CCYYMMDD ON THE EXTRACT.
005700      *                               NO WINDOWING ASSUMPTIONS FOUND.
005800      *                               SIGNED OFF.
005900      *    07/19/99   MM    Y2K-0091  RAN FULL COHORT ACROSS THE 2000
006000      *                               ROLLOVER IN PARALLEL TEST - WINDOW
006100      *                               MATH HELD.
006200      *    03/02/01   AK    HD-0716   ZERO LAST-VL-DATE WAS FALLING
006300      *                               THROUGH TO THE WINDOW CALC AND
006400      *                               PRODUCING A BOGUS 1600-ERA DATE -
006500      *                               ADDED THE GUARD IN 100-MAINLINE.
006600      *    05/27/04   TGD   HD-0829   END-OF-JOB SUMMARY COUNTS ADDED
006700      *                               FOR OPERATIONS' NIGHTLY BATCH LOG.
006750      *    04/19/06   RP    HD-0902   MORE-PATIENT-SW, ZERO-VAL AND
006760      *                               ONE-VAL MOVED TO 77-LEVEL - THEY
006770      *                               ARE STANDALONE SWITCHES/CONSTANTS,
006780      *                               NOT RECORDS, SAME AS WS-DATE AND
006790      *                               THE MORE-xxxx-SW FIELDS IN THE
006795      *                               DAILY CHARGES PROGRAMS.
006800      ******************************************************************
006900
007000       ENVIRONMENT DIVISION.
007100       CONFIGURATION SECTION.
007200       SOURCE-COMPUTER. IBM-390.
007300       OBJECT-COMPUTER. IBM-390.
007400       SPECIAL-NAMES.
007500           C01 IS NEXT-PAGE.
007600
007700       INPUT-OUTPUT SECTION.
007800       FILE-CONTROL.
007900           SELECT SYSOUT
008000           ASSIGN TO UT-S-SYSOUT
008100             ORGANIZATION IS SEQUENTIAL.
008200
008300           SELECT PATIENT-IN-FILE
008400           ASSIGN TO UT-S-PATNT-IN
008500             ORGANIZATION IS LINE SEQUENTIAL
008600             ACCESS MODE IS SEQUENTIAL
008700             FILE STATUS IS IFCODE.
008800
008900           SELECT ELIGWORK-FILE
009000           ASSIGN TO UT-S-ELIGWORK
009100             ORGANIZATION IS LINE SEQUENTIAL
009200             ACCESS MODE IS SEQUENTIAL
009300             FILE STATUS IS OFCODE.
009400
009500       DATA DIVISION.
009600       FILE SECTION.
009700       FD  SYSOUT
009800           RECORDING MODE IS F
009900           LABEL RECORDS ARE STANDARD
010000           RECORD CONTAINS 130 CHARACTERS
010100           BLOCK CONTAINS 0 RECORDS
010200           DATA RECORD IS SYSOUT-REC.
010300       01  SYSOUT-REC  PIC X(130).
010400
010500      ****** FEMALE-PATIENT COHORT EXTRACT FROM THE CASE REGISTRY
010600      ****** ONE RECORD PER PATIENT - NO TRAILER REC, NO SORT KEY
010700      ****** REQUIRED (EACH PATIENT IS COMPUTED INDEPENDENTLY)
010800       FD  PATIENT-IN-FILE
010900           RECORDING MODE IS F
011000           LABEL RECORDS ARE STANDARD
011100           RECORD CONTAINS 407 CHARACTERS
011200           BLOCK CONTAINS 0 RECORDS
011300           DATA RECORD IS PATIENT-IN-REC.
011400       01  PATIENT-IN-REC              PIC X(407).
011500
011600      ****** HAND-OFF FILE TO PREGELIG (STEP 2) - CARRIES THE
011700      ****** BREASTFEEDING-DATE THIS STEP COMPUTED, IN THE SAME
011800      ****** ORDER PATIENT-IN WAS READ
011900       FD  ELIGWORK-FILE
012000           RECORDING MODE IS F
012100           LABEL RECORDS ARE STANDARD
012200           RECORD CONTAINS 28 CHARACTERS
012300           BLOCK CONTAINS 0 RECORDS
012400           DATA RECORD IS ELIGWORK-REC.
012500       01  ELIGWORK-REC                PIC X(28).
012600
012700       WORKING-STORAGE SECTION.
012800       01  FILE-STATUS-CODES.
012900           05  IFCODE                  PIC X(02).
013000               88  CODE-READ               VALUE SPACES.
013100               88  NO-MORE-DATA            VALUE "10".
013200           05  OFCODE                  PIC X(02).
013300               88  CODE-WRITE              VALUE SPACES.
013350           05  FILLER                  PIC X(06).
013400
013500       COPY PATCOHRT.
013600      ** FEMALE PATIENT COHORT DRIVING RECORD
013700
013800       COPY ELIGREC.
013900      ** ELIGIBILITY RESULT RECORD - PARTIAL (BREASTFEEDING-DATE ONLY)
014000
014100       01  WS-SYS-DATE                 PIC 9(06).
014200       01  WS-SYS-DATE-PARTS REDEFINES WS-SYS-DATE.
014300           05  WS-SYS-DATE-YY          PIC 9(02).
014400           05  WS-SYS-DATE-MM          PIC 9(02).
014500           05  WS-SYS-DATE-DD          PIC 9(02).
014600
014700       01  WS-RANGE-START               PIC 9(08).
014800       01  WS-RANGE-START-PARTS REDEFINES WS-RANGE-START.
014900           05  WS-RANGE-START-CCYY      PIC 9(04).
015000           05  WS-RANGE-START-MM        PIC 9(02).
015100           05  WS-RANGE-START-DD        PIC 9(02).
015200
015300       01  WS-BEST-CAND-DATE            PIC 9(08).
015400       01  WS-BEST-CAND-PARTS REDEFINES WS-BEST-CAND-DATE.
015500           05  WS-BEST-CAND-CCYY        PIC 9(04).
015600           05  WS-BEST-CAND-MM          PIC 9(02).
015700           05  WS-BEST-CAND-DD          PIC 9(02).
015800
015900       77  MORE-PATIENT-SW              PIC X(01) VALUE SPACE.
016000           88  NO-MORE-PATIENTS             VALUE "N".
016100           88  MORE-PATIENTS                VALUE " ".
016200
016300       01  WS-CANDIDATE-DATES.
016400           05  CAND-1-DATE              PIC 9(08).
016500           05  CAND-2-DATE              PIC 9(08).
016600           05  CAND-3-DATE              PIC 9(08).
016700           05  CAND-4-DATE              PIC 9(08).
016800           05  FILLER                   PIC X(08).
016900
017000       01  COUNTERS-AND-ACCUMULATORS.
017100           05  RECORDS-READ             PIC S9(09) COMP.
017200           05  RECORDS-WRITTEN          PIC S9(09) COMP.
017300           05  PATIENTS-WITH-BF-DATE    PIC S9(09) COMP.
017400           05  DELIV-SUB                PIC 9(02) COMP.
017500           05  PROG-SUB                 PIC 9(02) COMP.
017600           05  MONTHS-BACK-18           PIC S9(04) COMP VALUE 18.
017650           05  FILLER                   PIC X(06).
017700
017800       77  CALC-CALL-RET-CODE           PIC S9(04) COMP.
017900       77  ZERO-VAL                     PIC 9(01) VALUE ZERO.
018000       77  ONE-VAL                      PIC 9(01) VALUE 1.
018100
018200       COPY ABENDREC.
018300
018400       PROCEDURE DIVISION.
018500           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018600           PERFORM 100-MAINLINE THRU 100-EXIT
018700                   UNTIL NO-MORE-PATIENTS.
018800           PERFORM 900-CLEANUP THRU 900-EXIT.
018900           MOVE ZERO TO RETURN-CODE.
019000           GOBACK.
019100
019200       000-HOUSEKEEPING.
019300           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019400           DISPLAY "******** BEGIN JOB BFDTCALC ********".
019500           ACCEPT WS-SYS-DATE FROM DATE.
019600           INITIALIZE COUNTERS-AND-ACCUMULATORS.
019700           OPEN INPUT PATIENT-IN-FILE.
019800           OPEN OUTPUT ELIGWORK-FILE, SYSOUT.
019900
020000           READ PATIENT-IN-FILE INTO PATIENT-COHORT-REC
020100               AT END
020200               MOVE "N" TO MORE-PATIENT-SW
020300               GO TO 000-EXIT
020400           END-READ.
020500           ADD +1 TO RECORDS-READ.
020600       000-EXIT.
020700           EXIT.
020800
020900       100-MAINLINE.
021000           MOVE "100-MAINLINE" TO PARA-NAME.
021100           MOVE ZERO TO BREASTFEEDING-DATE.
021200           MOVE "N" TO PREGNANCY-CANDIDATE-FLAG.
021300
021400           IF LAST-VL-DATE = ZERO
021500      *** BR1 - NO RECENT VIRAL LOAD, NO BREASTFEEDING DATE CAN BE SET
021600               GO TO 500-FINISH-PATIENT.
021700
021800           PERFORM 200-CALC-WINDOW-RTN THRU 200-EXIT.
021900           PERFORM 300-BUILD-CANDIDATES THRU 300-EXIT.
022000           PERFORM 400-SELECT-MAX-DATE THRU 400-EXIT.
022100
022200       500-FINISH-PATIENT.
022300           MOVE PATIENT-ID IN PATIENT-COHORT-REC
022400               TO PATIENT-ID IN ELIGIBILITY-RESULT-REC.
022500           PERFORM 700-WRITE-ELIGWORK THRU 700-EXIT.
022600
022700           READ PATIENT-IN-FILE INTO PATIENT-COHORT-REC
022800               AT END
022900               MOVE "N" TO MORE-PATIENT-SW
023000               GO TO 100-EXIT
023100           END-READ.
023200           ADD +1 TO RECORDS-READ.
023300       100-EXIT.
023400           EXIT.
023500
023600       200-CALC-WINDOW-RTN.
023700      *** BR2 - WINDOW = [LAST-VL-DATE MINUS 18 CALENDAR MONTHS,
023800      *** LAST-VL-DATE], INCLUSIVE.  CALENDAR-MONTH ROLLBACK, NOT A
023900      *** FLAT DAY-COUNT SUBTRACT - SEE MONTHBK.
024000           MOVE "200-CALC-WINDOW-RTN" TO PARA-NAME.
024100           CALL "MONTHBK" USING LAST-VL-DATE, MONTHS-BACK-18,
024200                                 WS-RANGE-START.
024300       200-EXIT.
024400           EXIT.
024500
024600       300-BUILD-CANDIDATES.
024700           MOVE "300-BUILD-CANDIDATES" TO PARA-NAME.
024800           MOVE ZERO TO CAND-1-DATE, CAND-2-DATE,
024900                        CAND-3-DATE, CAND-4-DATE.
025000
025100      *** CAND-1 - LACTATING OBSERVATION
025200           IF LACTATING-YES
025300               IF LACTATING-DATE >= WS-RANGE-START
025400               AND LACTATING-DATE <= LAST-VL-DATE
025500                   MOVE LACTATING-DATE TO CAND-1-DATE.
025600
025700      *** CAND-2 - ART-START-REASON-IS-BREASTFEEDING OBSERVATION
025800           IF HIV-START-YES
025900               IF HIV-START-DATE >= WS-RANGE-START
026000               AND HIV-START-DATE <= LAST-VL-DATE
026100                   MOVE HIV-START-DATE TO CAND-2-DATE.
026200
026300      *** CAND-3 - DELIVERY-DATE HISTORY TABLE, LAST TABLE-ORDER MATCH
026400           IF DELIVERY-DATE-COUNT > ZERO
026500               PERFORM 320-SCAN-DELIVERY-DATES THRU 320-EXIT
026600                   VARYING DELIV-SUB FROM 1 BY 1
026700                   UNTIL DELIV-SUB > DELIVERY-DATE-COUNT.
026800
026900      *** CAND-4 - PROGRAM-WORKFLOW-STATE TABLE, LAST TABLE-ORDER MATCH
027000           IF IN-PROGRAM-COUNT > ZERO
027100               PERFORM 350-SCAN-PROGRAM-DATES THRU 350-EXIT
027200                   VARYING PROG-SUB FROM 1 BY 1
027300                   UNTIL PROG-SUB > IN-PROGRAM-COUNT.
027400       300-EXIT.
027500           EXIT.
027600
027700       320-SCAN-DELIVERY-DATES.
027800      *** BR4 - KEEP OVERWRITING ON EVERY IN-RANGE HIT, NO EARLY EXIT.
027900      *** THE LAST MATCH BY TABLE ORDER WINS THIS SOURCE, NOT THE
028000      *** CHRONOLOGICALLY LATEST ONE.
028100           IF DELIVERY-DATE-ENTRY(DELIV-SUB) >= WS-RANGE-START
028200           AND DELIVERY-DATE-ENTRY(DELIV-SUB) <= LAST-VL-DATE
028300               MOVE DELIVERY-DATE-ENTRY(DELIV-SUB) TO CAND-3-DATE.
028400       320-EXIT.
028500           EXIT.
028600
028700       350-SCAN-PROGRAM-DATES.
028800      *** BR4 - SAME TABLE-ORDER-LAST-MATCH RULE AS 320 ABOVE.
028900           IF IN-PROGRAM-DATE-ENTRY(PROG-SUB) >= WS-RANGE-START
029000           AND IN-PROGRAM-DATE-ENTRY(PROG-SUB) <= LAST-VL-DATE
029100               MOVE IN-PROGRAM-DATE-ENTRY(PROG-SUB) TO CAND-4-DATE.
029200       350-EXIT.
029300           EXIT.
029400
029500       400-SELECT-MAX-DATE.
029600      *** BR3 - THE SINGLE MOST RECENT IN-RANGE CANDIDATE WINS, NO
029700      *** MATTER WHICH OF THE FOUR SOURCES PRODUCED IT.
029800           MOVE "400-SELECT-MAX-DATE" TO PARA-NAME.
029900           MOVE CAND-1-DATE TO WS-BEST-CAND-DATE.
030000           IF CAND-2-DATE > WS-BEST-CAND-DATE
030100               MOVE CAND-2-DATE TO WS-BEST-CAND-DATE.
030200           IF CAND-3-DATE > WS-BEST-CAND-DATE
030300               MOVE CAND-3-DATE TO WS-BEST-CAND-DATE.
030400           IF CAND-4-DATE > WS-BEST-CAND-DATE
030500               MOVE CAND-4-DATE TO WS-BEST-CAND-DATE.
030600
030700           MOVE WS-BEST-CAND-DATE TO BREASTFEEDING-DATE.
030800           IF BREASTFEEDING-DATE NOT = ZERO
030900               ADD +1 TO PATIENTS-WITH-BF-DATE.
031000       400-EXIT.
031100           EXIT.
031200
031300       700-WRITE-ELIGWORK.
031400           MOVE "700-WRITE-ELIGWORK" TO PARA-NAME.
031500           WRITE ELIGWORK-REC FROM ELIGIBILITY-RESULT-REC.
031600           IF NOT CODE-WRITE
031700               MOVE "** PROBLEM WRITING ELIGWORK" TO ABEND-REASON
031800               MOVE OFCODE TO EXPECTED-VAL
031900               MOVE PATIENT-ID IN ELIGIBILITY-RESULT-REC TO ACTUAL-VAL
032000               GO TO 1000-ABEND-RTN.
032100           ADD +1 TO RECORDS-WRITTEN.
032200       700-EXIT.
032300           EXIT.
032400
032500       850-CLOSE-FILES.
032600           MOVE "850-CLOSE-FILES" TO PARA-NAME.
032700           CLOSE PATIENT-IN-FILE, ELIGWORK-FILE, SYSOUT.
032800       850-EXIT.
032900           EXIT.
033000
033100       900-CLEANUP.
033200           MOVE "900-CLEANUP" TO PARA-NAME.
033300           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
033400
033500           DISPLAY "** PATIENTS PROCESSED **".
033600           DISPLAY RECORDS-READ.
033700           DISPLAY "** PATIENTS WITH A BREASTFEEDING DATE **".
033800           DISPLAY PATIENTS-WITH-BF-DATE.
033900           DISPLAY "** ELIGWORK RECORDS WRITTEN **".
034000           DISPLAY RECORDS-WRITTEN.
034100
034200           DISPLAY "******** NORMAL END OF JOB BFDTCALC ********".
034300       900-EXIT.
034400           EXIT.
034500
034600       1000-ABEND-RTN.
034700           WRITE SYSOUT-REC FROM ABEND-REC.
034800           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034900           DISPLAY "*** ABNORMAL END OF JOB- BFDTCALC ***" UPON CONSOLE.
035000           DIVIDE ZERO-VAL INTO ONE-VAL.
