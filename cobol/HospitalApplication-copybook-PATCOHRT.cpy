000100      ******************************************************************
000200      * PATCOHRT  -  FEMALE HIV PATIENT COHORT DRIVING RECORD
000300      *
000400      *              ONE RECORD PER FEMALE PATIENT PULLED FROM THE CASE
000500      *              REGISTRY EXTRACT FOR TONIGHT'S ELIGIBILITY RUN.
000600      *              SEX-FILTERING OF THE COHORT IS DONE BY THE EXTRACT
000700      *              JOB UPSTREAM OF US - WE JUST DRIVE OFF WHAT LANDS
000800      *              IN PATIENT-IN.
000900      *
001000      *              THE DELIVERY-DATE AND IN-PROGRAM-DATE TABLES CARRY
001100      *              RAW OBSERVATION DATES IN THE ORDER THE REGISTRY
001200      *              EXTRACTED THEM - NOT SORTED, NOT DEDUPED.
001300      ******************************************************************
001400       01  PATIENT-COHORT-REC.
001500           05  PATIENT-ID                  PIC 9(09).
001600           05  LAST-VL-DATE                PIC 9(08).
001700           05  LACTATING-FLAG              PIC X(01).
001800               88  LACTATING-YES               VALUE "Y".
001900               88  LACTATING-NO                VALUE "N".
002000           05  LACTATING-DATE              PIC 9(08).
002100           05  HIV-START-FLAG              PIC X(01).
002200               88  HIV-START-YES               VALUE "Y".
002300               88  HIV-START-NO                VALUE "N".
002400           05  HIV-START-DATE              PIC 9(08).
002500           05  DELIVERY-DATE-COUNT         PIC 9(02).
002600           05  DELIVERY-DATE-TABLE OCCURS 20 TIMES
002700                                     INDEXED BY DELIV-IDX.
002800               10  DELIVERY-DATE-ENTRY     PIC 9(08).
002900           05  IN-PROGRAM-COUNT            PIC 9(02).
003000           05  IN-PROGRAM-DATE-TABLE OCCURS 20 TIMES
003100                                     INDEXED BY PROG-IDX.
003200               10  IN-PROGRAM-DATE-ENTRY   PIC 9(08).
003300           05  PREGNANCY-DATE              PIC 9(08).
003400           05  FILLER                      PIC X(40).
