000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  MONTHBK.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 11/10/89.
000700       DATE-COMPILED. 11/10/89.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          SMALL SHARED UTILITY - ROLLS A CCYYMMDD DATE BACK A
001300      *          GIVEN NUMBER OF WHOLE CALENDAR MONTHS, MATCHING THE
001400      *          CALENDAR'S MONTH-ROLLBACK SEMANTICS (YEAR BORROWS
001500      *          ACROSS JANUARY, DAY CLAMPED TO THE LAST VALID DAY OF
001600      *          THE RESULTING MONTH WHEN THE ORIGINAL DAY DOESN'T
001700      *          EXIST THERE - E.G. MAR 31 BACK 18 MONTHS LANDS ON
001800      *          SEP 30, NOT SEP 31).
001900      *
002000      *          CALLED BY BFDTCALC TO BUILD THE 18-MONTH BREASTFEEDING
002100      *          ELIGIBILITY WINDOW.  KEPT AS A STANDALONE CALL, SAME
002200      *          AS STRLTH, SO ANY OTHER DATE-WINDOW JOB CAN LINK TO
002300      *          IT WITHOUT DRAGGING IN A WHOLE CALC PROGRAM.
002400      ******************************************************************
002500      *CHANGE LOG.
002600      *    DATE       INIT  TICKET    DESCRIPTION
002700      *    --------   ----  --------  ------------------------------
002800      *    11/10/89   JS    N/A       ORIGINAL PROGRAM.
002900      *    03/02/90   JS    N/A       FIXED FEBRUARY CLAMP - WAS USING
003000      *                               29 EVERY YEAR, NOT JUST LEAP.
003100      *    07/14/91   TGD   HD-0231   LEAP-YEAR TEST DIDN'T HANDLE THE
003200      *                               CENTURY RULE (1900 NOT LEAP).
003300      *    01/05/93   AK    HD-0460   ADDED WS-DIM-TABLE REDEFINES SO
003400      *                               CALLERS CAN DUMP THE MONTH-LENGTH
003500      *                               TABLE ON AN ABEND TRACE.
003600      *    09/21/94   JS    HD-0588   MONTHS-BACK WAS A 77-LEVEL
003700      *                               UNSIGNED FIELD - NEGATIVE CALLS
003800      *                               WRAPPED.  NOW S9(4) COMP.
003900      *    02/18/98   MM    Y2K-0007  Y2K REVIEW - CENTURY IS ALREADY
004000      *                               CARRIED IN WS-DATE-WORK-CCYY, NO
004100      *                               WINDOWING LOGIC TO FIX.  SIGNED
004200      *                               OFF.
004300      *    06/09/99   MM    Y2K-0091  CONFIRMED LEAP-YEAR TEST HOLDS
004400      *                               ACROSS THE 2000 ROLLOVER (2000 IS
004500      *                               A LEAP YEAR UNDER THE /400 RULE).
004600      *    04/11/01   AK    HD-0703   CALLER PASSED DD = 00 ONCE FROM A
004700      *                               BAD EXTRACT - NOW CLAMPED TO 01
004800      *                               RATHER THAN LEFT AT ZERO.
004900      *    10/30/03   TGD   HD-0815   DISPLAY OF BAD MONTHS-BACK ADDED
005000      *                               FOR THE OPERATOR CONSOLE.
005050      *    04/19/06   RP    HD-0902   RENAMED THE LINKAGE-SECTION ITEMS
005060      *                               TO DATE-IN/MONTHS-BACK/DATE-OUT -
005070      *                               SOMEONE CARRIED OVER AN "LK-"
005080      *                               PREFIX WE DON'T USE ANYWHERE ELSE
005090      *                               IN THIS SHOP.  NO LOGIC CHANGE.
005100      ******************************************************************
005200
005300       ENVIRONMENT DIVISION.
005400       CONFIGURATION SECTION.
005500       SOURCE-COMPUTER. IBM-390.
005600       OBJECT-COMPUTER. IBM-390.
005700       SPECIAL-NAMES.
005800           C01 IS NEXT-PAGE.
005900
006000       DATA DIVISION.
006100       FILE SECTION.
006200
006300       WORKING-STORAGE SECTION.
006400       01  MISC-FIELDS.
006500           05  WS-NEW-MONTH-INDEX          PIC S9(6) COMP.
006600           05  WS-NEW-YEAR-INDEX           PIC S9(6) COMP.
006700           05  WS-MAX-DAY                  PIC 9(02).
007000           05  WS-REM-400                  PIC S9(6) COMP.
007100           05  WS-REM-100                  PIC S9(6) COMP.
007200           05  WS-REM-4                    PIC S9(6) COMP.
007300           05  WS-QUOT-DISCARD             PIC S9(6) COMP.
007400           05  WS-MM-REMAINDER             PIC S9(4) COMP.
007500           05  FILLER                      PIC X(20).
007550
007560       77  WS-LEAP-SW                      PIC X(01) VALUE "N".
007570           88  LEAP-YEAR                       VALUE "Y".
007600
007700       01  WS-DATE-WORK                    PIC 9(08).
007800       01  WS-DATE-WORK-PARTS REDEFINES WS-DATE-WORK.
007900           05  WS-DATE-WORK-CCYY           PIC 9(04).
008000           05  WS-DATE-WORK-MM             PIC 9(02).
008100           05  WS-DATE-WORK-DD             PIC 9(02).
008200
008300       01  WS-RESULT-DATE                  PIC 9(08).
008400       01  WS-RESULT-DATE-PARTS REDEFINES WS-RESULT-DATE.
008500           05  WS-RESULT-CCYY              PIC 9(04).
008600           05  WS-RESULT-MM                PIC 9(02).
008700           05  WS-RESULT-DD                PIC 9(02).
008800
008900       01  WS-DIM-TABLE-VALUES.
009000           05  FILLER                      PIC 9(02) VALUE 31.
009100           05  FILLER                      PIC 9(02) VALUE 28.
009200           05  FILLER                      PIC 9(02) VALUE 31.
009300           05  FILLER                      PIC 9(02) VALUE 30.
009400           05  FILLER                      PIC 9(02) VALUE 31.
009500           05  FILLER                      PIC 9(02) VALUE 30.
009600           05  FILLER                      PIC 9(02) VALUE 31.
009700           05  FILLER                      PIC 9(02) VALUE 31.
009800           05  FILLER                      PIC 9(02) VALUE 30.
009900           05  FILLER                      PIC 9(02) VALUE 31.
010000           05  FILLER                      PIC 9(02) VALUE 30.
010100           05  FILLER                      PIC 9(02) VALUE 31.
010200       01  WS-DIM-TABLE REDEFINES WS-DIM-TABLE-VALUES.
010300           05  WS-DIM-ENTRY OCCURS 12 TIMES PIC 9(02).
010400
010500       LINKAGE SECTION.
010600       01  DATE-IN                      PIC 9(08).
010700       01  MONTHS-BACK                  PIC S9(04) COMP.
010800       01  DATE-OUT                     PIC 9(08).
010900
011000       PROCEDURE DIVISION USING DATE-IN, MONTHS-BACK, DATE-OUT.
011100       000-MONTHBK-MAIN.
011200           IF DATE-IN = ZERO
011300               MOVE ZERO TO DATE-OUT
011400               GOBACK.
011500
011600           MOVE DATE-IN TO WS-DATE-WORK.
011700
011800           COMPUTE WS-NEW-MONTH-INDEX =
011900                 (WS-DATE-WORK-CCYY * 12) + (WS-DATE-WORK-MM - 1)
012000                 - MONTHS-BACK.
012100
012200           DIVIDE WS-NEW-MONTH-INDEX BY 12
012300                 GIVING WS-NEW-YEAR-INDEX
012400                 REMAINDER WS-MM-REMAINDER.
012500
012600           IF WS-MM-REMAINDER < 0
012700               SUBTRACT 1 FROM WS-NEW-YEAR-INDEX
012800               ADD 12 TO WS-MM-REMAINDER.
012900
013000           ADD 1 TO WS-MM-REMAINDER.
013100           MOVE WS-MM-REMAINDER TO WS-RESULT-MM.
013200           MOVE WS-NEW-YEAR-INDEX TO WS-RESULT-CCYY.
013300
013400           PERFORM 100-CHECK-LEAP-YEAR THRU 100-EXIT.
013500           PERFORM 200-SET-MAX-DAY THRU 200-EXIT.
013600
013700           IF WS-DATE-WORK-DD > WS-MAX-DAY
013800               MOVE WS-MAX-DAY TO WS-RESULT-DD
013900           ELSE
014000           IF WS-DATE-WORK-DD = ZERO
014100               MOVE 1 TO WS-RESULT-DD
014200           ELSE
014300               MOVE WS-DATE-WORK-DD TO WS-RESULT-DD.
014400
014500           MOVE WS-RESULT-DATE TO DATE-OUT.
014600           GOBACK.
014700
014800       100-CHECK-LEAP-YEAR.
014900           MOVE "N" TO WS-LEAP-SW.
015000           DIVIDE WS-RESULT-CCYY BY 400
015100                 GIVING WS-QUOT-DISCARD REMAINDER WS-REM-400.
015200           DIVIDE WS-RESULT-CCYY BY 100
015300                 GIVING WS-QUOT-DISCARD REMAINDER WS-REM-100.
015400           DIVIDE WS-RESULT-CCYY BY 4
015500                 GIVING WS-QUOT-DISCARD REMAINDER WS-REM-4.
015600           IF WS-REM-400 = 0
015700               MOVE "Y" TO WS-LEAP-SW
015800           ELSE
015900           IF WS-REM-100 = 0
016000               MOVE "N" TO WS-LEAP-SW
016100           ELSE
016200           IF WS-REM-4 = 0
016300               MOVE "Y" TO WS-LEAP-SW.
016400       100-EXIT.
016500           EXIT.
016600
016700       200-SET-MAX-DAY.
016800           MOVE WS-DIM-ENTRY(WS-RESULT-MM) TO WS-MAX-DAY.
016900           IF WS-RESULT-MM = 2 AND LEAP-YEAR
017000               MOVE 29 TO WS-MAX-DAY.
017100       200-EXIT.
017200           EXIT.
